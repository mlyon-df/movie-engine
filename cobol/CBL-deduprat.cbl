000100*===============================================================*
000200* PROGRAM NAME:    DEDUPRAT
000300* ORIGINAL AUTHOR: D. OKAFOR
000400*
000500* PURPOSE: DROPS DUPLICATE (USER-ID, MOVIE-ID) RATING RECORDS
000600*          FROM THE RATINGS BATCH FILE, KEEPING ONLY THE RATING
000700*          WITH THE LARGEST TIMESTAMP FOR EACH KEY.  ON AN EXACT
000800*          TIMESTAMP TIE THE RECORD READ LATER IN THE FILE WINS.
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 1994-11-28 D. OKAFOR     CR-2047 CREATED FOR RATINGS CLEANUP JOB
001400* 1994-12-02 D. OKAFOR     CR-2047 ADDED BAD-TIMESTAMP WARNING
001500* 1996-06-14 R. HALVORSEN  CR-2298 ADDED PARM-CARD KEEP-ORDER
001600*                                 OPTION, DEFAULT IS UNORDERED
001700* 1999-02-08 D. OKAFOR     CR-2588 RAISED KEY TABLE LIMIT, SEE
001800*                                 COPYLIB-RATGTBL MAINT LOG
001900* 1999-08-30 R. HALVORSEN  CR-2647 Y2K REVIEW -- NO 2-DIGIT YEAR
002000*                                 FIELDS IN THIS PROGRAM, NO
002100*                                 CHANGE REQUIRED
002110* 2003-05-14 T. MERCADO     CR-2901 WIDENED BAD-TIMESTAMP WARNING
002120*                                 DISPLAY TO INCLUDE WS-ROWS-READ
002130*                                 SO THE OFFENDING ROW CAN BE
002140*                                 LOCATED IN THE INPUT FILE
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  DEDUPRAT.
002500 AUTHOR. D. OKAFOR.
002600 INSTALLATION. COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN. 1994-11-28.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600*---------------------------------------------------------------*
003700 OBJECT-COMPUTER. IBM-3081.
003800*---------------------------------------------------------------*
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT RATINGS-IN ASSIGN TO RATNGIN
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS RATNGIN-STATUS.
004800*
004900     SELECT RATINGS-DEDUP-OUT ASSIGN TO RATNGOUT
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS  IS RATNGOUT-STATUS.
005200*
005300     SELECT OPTIONAL PARM-CARD-FILE ASSIGN TO PARMIN
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS  IS PARMIN-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  RATINGS-IN
006050     RECORDING MODE F.
006100 COPY RATGREC.
006200*---------------------------------------------------------------*
006300 FD  RATINGS-DEDUP-OUT
006350     RECORDING MODE F.
006400 01  RATING-OUT-REC              PIC X(40).
006500*---------------------------------------------------------------*
006600 FD  PARM-CARD-FILE
006650     RECORDING MODE F.
006700 01  PARM-CARD.
006800     05  PARM-KEEP-ORDER-SW      PIC X(01).
006900     05  FILLER                  PIC X(79).
007000*===============================================================*
007100 WORKING-STORAGE SECTION.
007200*---------------------------------------------------------------*
007300 01  WS-SWITCHES-MISC-FIELDS.
007400     05  RATNGIN-STATUS          PIC X(02).
007500         88  RATNGIN-OK                    VALUE '00'.
007600         88  RATNGIN-EOF                   VALUE '10'.
007700     05  RATNGOUT-STATUS         PIC X(02).
007800         88  RATNGOUT-OK                   VALUE '00'.
007900     05  PARMIN-STATUS           PIC X(02).
008000         88  PARMIN-OK                     VALUE '00'.
008100         88  PARMIN-NOT-FOUND              VALUE '35'.
008200     05  WS-END-OF-FILE-SW       PIC X(01) VALUE 'N'.
008300         88  WS-END-OF-FILE                VALUE 'Y'.
008400     05  WS-KEY-FOUND-SW         PIC X(01) VALUE 'N'.
008500         88  WS-KEY-FOUND                  VALUE 'Y'.
008600     05  WS-KEEP-ORDER-SW        PIC X(01) VALUE 'N'.
008700         88  WS-KEEP-ORDER                 VALUE 'Y'.
008800     05  WS-SORT-SWAPPED-SW      PIC X(01) VALUE 'N'.
008900         88  WS-SORT-SWAPPED               VALUE 'Y'.
009000*---------------------------------------------------------------*
009100 77  WS-ROWS-READ                PIC 9(07) USAGE IS COMP
009200                                 VALUE 0.
009300 77  WS-SAVE-INDEX               PIC 9(05) USAGE IS COMP
009400                                 VALUE 0.
009600*---------------------------------------------------------------*
009700 01  WS-TS-EDIT-AREA.
009800     05  WS-TS-INT-PART          PIC X(10) VALUE SPACE.
009900     05  WS-TS-DEC-PART          PIC X(10) VALUE SPACE.
010000 01  WS-TS-INT-NUM REDEFINES WS-TS-INT-PART
010100                             PIC 9(10).
010200 77  WS-TS-VALUE                 PIC 9(10) USAGE IS COMP
010300                                 VALUE 0.
010310 77  WS-TS-INT-LEN               PIC 9(02) USAGE IS COMP
010320                                 VALUE 0.
010330 77  WS-TS-RJ-START              PIC 9(02) USAGE IS COMP
010340                                 VALUE 0.
010350 01  WS-TS-RJ-AREA               PIC X(10) VALUE '0000000000'.
010360 01  WS-TS-RJ-NUM REDEFINES WS-TS-RJ-AREA
010370                             PIC 9(10).
010400*---------------------------------------------------------------*
010500 01  WS-SWAP-AREA.
010600     05  WS-SWAP-USER-ID         PIC 9(09).
010700     05  WS-SWAP-MOVIE-ID        PIC 9(09).
010800     05  WS-SWAP-RATING-WHOLE    PIC 9(01).
010900     05  WS-SWAP-RATING-DECML    PIC 9(01).
011000     05  WS-SWAP-TIMESTMP        PIC 9(10) USAGE IS COMP.
011100*---------------------------------------------------------------*
011200 COPY RATGTBL.
011300*===============================================================*
011400 PROCEDURE DIVISION.
011500*---------------------------------------------------------------*
011600 0000-MAIN-PROCESSING.
011700*---------------------------------------------------------------*
011800     PERFORM 1000-OPEN-FILES.
011900     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.
012000     PERFORM 8000-READ-RATINGS-IN.
012100     PERFORM 2000-PROCESS-RATING-RECORD
012200         UNTIL WS-END-OF-FILE.
012300     PERFORM 3000-CLOSE-INPUT-FILE.
012400     PERFORM 4000-WRITE-KEPT-RECORDS.
012500     PERFORM 5000-DISPLAY-CONTROL-TOTALS.
012600     CLOSE RATINGS-DEDUP-OUT.
012700     GOBACK.
012800*---------------------------------------------------------------*
012900 1000-OPEN-FILES.
013000*---------------------------------------------------------------*
013100     OPEN INPUT  RATINGS-IN.
013200     IF NOT RATNGIN-OK
013300         DISPLAY 'DEDUPRAT: RATINGS-IN OPEN FAILED, STATUS ',
013400             RATNGIN-STATUS
013500         GO TO 9900-ABEND-BAD-OPEN.
013600     OPEN OUTPUT RATINGS-DEDUP-OUT.
013700     IF NOT RATNGOUT-OK
013800         DISPLAY 'DEDUPRAT: RATINGS-DEDUP-OUT OPEN FAILED, ',
013900             'STATUS ', RATNGOUT-STATUS
014000         GO TO 9900-ABEND-BAD-OPEN.
014050     MOVE ZERO                   TO RATG-TABLE-SIZE.
014100*---------------------------------------------------------------*
014200 1100-READ-PARM-CARD.
014300*---------------------------------------------------------------*
014400     OPEN INPUT PARM-CARD-FILE.
014500     IF NOT PARMIN-OK
014510         GO TO 1100-EXIT.
014600     READ PARM-CARD-FILE
014700         AT END
014800             CONTINUE
014900         NOT AT END
015000             IF PARM-KEEP-ORDER-SW = 'Y' OR PARM-KEEP-ORDER-SW
015100                 = 'y'
015200                 SET WS-KEEP-ORDER TO TRUE
015300             END-IF
015400     END-READ.
015500     CLOSE PARM-CARD-FILE.
015550*---------------------------------------------------------------*
015560 1100-EXIT.
015570     EXIT.
015700*---------------------------------------------------------------*
015800 2000-PROCESS-RATING-RECORD.
015900*---------------------------------------------------------------*
016000     ADD 1                       TO WS-ROWS-READ.
016100     PERFORM 2400-VALIDATE-TIMESTAMP THRU 2400-EXIT.
016200     MOVE 'N'                    TO WS-KEY-FOUND-SW.
016300     PERFORM 2100-SEARCH-KEY-TABLE
016400         VARYING RATG-TABLE-INDEX FROM 1 BY 1
016500         UNTIL RATG-TABLE-INDEX > RATG-TABLE-SIZE
016600            OR WS-KEY-FOUND.
016700     IF WS-KEY-FOUND
016800         PERFORM 2300-REPLACE-KEY-ENTRY
016900     ELSE
017000         PERFORM 2200-STORE-NEW-KEY.
017100     PERFORM 8000-READ-RATINGS-IN.
017200*---------------------------------------------------------------*
017300 2100-SEARCH-KEY-TABLE.
017400*---------------------------------------------------------------*
017500     IF TBL-RATG-USER-ID (RATG-TABLE-INDEX) = RATG-USER-ID
018500        AND TBL-RATG-MOVIE-ID (RATG-TABLE-INDEX) = RATG-MOVIE-ID
018600         SET WS-KEY-FOUND          TO TRUE
018700         MOVE RATG-TABLE-INDEX     TO WS-SAVE-INDEX.
018800*---------------------------------------------------------------*
018900 2200-STORE-NEW-KEY.
019000*---------------------------------------------------------------*
019100     ADD 1                       TO RATG-TABLE-SIZE.
019200     MOVE RATG-USER-ID           TO
019300         TBL-RATG-USER-ID (RATG-TABLE-SIZE).
019400     MOVE RATG-MOVIE-ID          TO
019500         TBL-RATG-MOVIE-ID (RATG-TABLE-SIZE).
019600     MOVE RATG-RATING-WHOLE      TO
019700         TBL-RATG-RATING-WHOLE (RATG-TABLE-SIZE).
019800     MOVE RATG-RATING-DECML      TO
019900         TBL-RATG-RATING-DECML (RATG-TABLE-SIZE).
020000     MOVE WS-TS-VALUE            TO
020100         TBL-RATG-TIMESTMP (RATG-TABLE-SIZE).
020200*---------------------------------------------------------------*
020300 2300-REPLACE-KEY-ENTRY.
020400*---------------------------------------------------------------*
020500     IF WS-TS-VALUE >= TBL-RATG-TIMESTMP (WS-SAVE-INDEX)
020600         MOVE RATG-RATING-WHOLE  TO
020700             TBL-RATG-RATING-WHOLE (WS-SAVE-INDEX)
020800         MOVE RATG-RATING-DECML  TO
020900             TBL-RATG-RATING-DECML (WS-SAVE-INDEX)
021000         MOVE WS-TS-VALUE        TO
021100             TBL-RATG-TIMESTMP (WS-SAVE-INDEX).
021200*---------------------------------------------------------------*
021300 2400-VALIDATE-TIMESTAMP.
021400*---------------------------------------------------------------*
021500     IF RATG-TIMESTMP-RAW IS NUMERIC
021600         MOVE RATG-TIMESTMP-NUM  TO WS-TS-VALUE
021650         GO TO 2400-EXIT.
021800     MOVE SPACE                  TO WS-TS-EDIT-AREA.
021900     UNSTRING RATG-TIMESTMP-RAW DELIMITED BY '.'
022000         INTO WS-TS-INT-PART, WS-TS-DEC-PART.
022010     MOVE 0                      TO WS-TS-INT-LEN.
022020     INSPECT WS-TS-INT-PART TALLYING WS-TS-INT-LEN
022030         FOR CHARACTERS BEFORE INITIAL SPACE.
022100     IF WS-TS-INT-LEN = 0
022102             OR WS-TS-INT-PART (1 : WS-TS-INT-LEN) NOT NUMERIC
022104         MOVE 0                  TO WS-TS-VALUE
022106         DISPLAY 'DEDUPRAT: BAD TIMESTAMP "'
022108             RATG-TIMESTMP-RAW '" ON ROW ' WS-ROWS-READ
022110             ', TREATED AS ZERO'
022112         GO TO 2400-EXIT.
022130     MOVE '0000000000'           TO WS-TS-RJ-AREA.
022140     COMPUTE WS-TS-RJ-START = 11 - WS-TS-INT-LEN.
022150     MOVE WS-TS-INT-PART (1 : WS-TS-INT-LEN)
022160         TO WS-TS-RJ-AREA (WS-TS-RJ-START : WS-TS-INT-LEN).
022400     MOVE WS-TS-RJ-NUM           TO WS-TS-VALUE.
022500     DISPLAY 'DEDUPRAT: TIMESTAMP "' RATG-TIMESTMP-RAW
022600         '" IS NOT A WHOLE INTEGER, TRUNCATED TO '
022700         WS-TS-VALUE.
023350*---------------------------------------------------------------*
023400 2400-EXIT.
023420     EXIT.
023450*---------------------------------------------------------------*
023500 3000-CLOSE-INPUT-FILE.
023600*---------------------------------------------------------------*
023700     CLOSE RATINGS-IN.
023800*---------------------------------------------------------------*
023900 4000-WRITE-KEPT-RECORDS.
024000*---------------------------------------------------------------*
024100     IF WS-KEEP-ORDER AND RATG-TABLE-SIZE > 1
024200         PERFORM 4100-SORT-KEPT-TABLE.
024300     PERFORM 4200-WRITE-ONE-RECORD
024400         VARYING RATG-TABLE-INDEX FROM 1 BY 1
024500         UNTIL RATG-TABLE-INDEX > RATG-TABLE-SIZE.
024600*---------------------------------------------------------------*
024700 4100-SORT-KEPT-TABLE.
024800*---------------------------------------------------------------*
024900     SET WS-SORT-SWAPPED        TO TRUE.
025000     PERFORM 4110-SORT-PASS
025100         UNTIL NOT WS-SORT-SWAPPED.
025200*---------------------------------------------------------------*
025300 4110-SORT-PASS.
025400*---------------------------------------------------------------*
025500     MOVE 'N'                    TO WS-SORT-SWAPPED-SW.
025600     PERFORM 4120-SORT-COMPARE
025700         VARYING RATG-TABLE-INDEX FROM 1 BY 1
025800         UNTIL RATG-TABLE-INDEX > RATG-TABLE-SIZE - 1.
025900*---------------------------------------------------------------*
026000 4120-SORT-COMPARE.
026100*---------------------------------------------------------------*
026200     COMPUTE RATG-TABLE-INDEX-2 = RATG-TABLE-INDEX + 1.
026300     IF TBL-RATG-TIMESTMP (RATG-TABLE-INDEX)
026400             > TBL-RATG-TIMESTMP (RATG-TABLE-INDEX-2)
026500         MOVE TBL-RATG-USER-ID (RATG-TABLE-INDEX)
026600             TO WS-SWAP-USER-ID
026700         MOVE TBL-RATG-MOVIE-ID (RATG-TABLE-INDEX)
026800             TO WS-SWAP-MOVIE-ID
026900         MOVE TBL-RATG-RATING-WHOLE (RATG-TABLE-INDEX)
027000             TO WS-SWAP-RATING-WHOLE
027100         MOVE TBL-RATG-RATING-DECML (RATG-TABLE-INDEX)
027200             TO WS-SWAP-RATING-DECML
027300         MOVE TBL-RATG-TIMESTMP (RATG-TABLE-INDEX)
027400             TO WS-SWAP-TIMESTMP
027500         MOVE TBL-RATG-ENTRY (RATG-TABLE-INDEX-2)
027600             TO TBL-RATG-ENTRY (RATG-TABLE-INDEX)
027700         MOVE WS-SWAP-USER-ID
027800             TO TBL-RATG-USER-ID (RATG-TABLE-INDEX-2)
027900         MOVE WS-SWAP-MOVIE-ID
028000             TO TBL-RATG-MOVIE-ID (RATG-TABLE-INDEX-2)
028100         MOVE WS-SWAP-RATING-WHOLE
028200             TO TBL-RATG-RATING-WHOLE (RATG-TABLE-INDEX-2)
028300         MOVE WS-SWAP-RATING-DECML
028400             TO TBL-RATG-RATING-DECML (RATG-TABLE-INDEX-2)
028500         MOVE WS-SWAP-TIMESTMP
028600             TO TBL-RATG-TIMESTMP (RATG-TABLE-INDEX-2)
028700         SET WS-SORT-SWAPPED     TO TRUE.
028800*---------------------------------------------------------------*
028900 4200-WRITE-ONE-RECORD.
029000*---------------------------------------------------------------*
029100     MOVE SPACE                  TO RATING-REC.
029200     MOVE TBL-RATG-USER-ID (RATG-TABLE-INDEX)
029300         TO RATG-USER-ID.
029400     MOVE TBL-RATG-MOVIE-ID (RATG-TABLE-INDEX)
029500         TO RATG-MOVIE-ID.
029600     MOVE TBL-RATG-RATING-WHOLE (RATG-TABLE-INDEX)
029700         TO RATG-RATING-WHOLE.
029800     MOVE TBL-RATG-RATING-DECML (RATG-TABLE-INDEX)
029900         TO RATG-RATING-DECML.
030000     MOVE TBL-RATG-TIMESTMP (RATG-TABLE-INDEX)
030100         TO RATG-TIMESTMP-NUM.
030300     MOVE RATING-REC             TO RATING-OUT-REC.
030400     WRITE RATING-OUT-REC.
030500*---------------------------------------------------------------*
030600 5000-DISPLAY-CONTROL-TOTALS.
030700*---------------------------------------------------------------*
030800     DISPLAY 'PROCESSED ' WS-ROWS-READ ' ROWS; KEPT '
030900         RATG-TABLE-SIZE ' UNIQUE PAIRS.'.
031000*---------------------------------------------------------------*
031100 8000-READ-RATINGS-IN.
031200*---------------------------------------------------------------*
031300     READ RATINGS-IN
031400         AT END
031500             SET WS-END-OF-FILE  TO TRUE.
031600*---------------------------------------------------------------*
031700 9900-ABEND-BAD-OPEN.
031800*---------------------------------------------------------------*
031900     DISPLAY 'DEDUPRAT: RUN ABORTED, FILE OPEN ERROR'.
032000     MOVE 16                     TO RETURN-CODE.
032100     STOP RUN.
