000100*===============================================================*
000200* PROGRAM NAME:    USRFILTR
000300* ORIGINAL AUTHOR: D. OKAFOR
000400*
000500* PURPOSE: DROPS ALL RATING RECORDS BELONGING TO A LOW-ACTIVITY
000600*          USER -- A USER WHO RATED FEWER THAN THE RUN THRESHOLD
000700*          NUMBER OF MOVIES.  READS THE DEDUPED RATINGS FILE
000800*          TWICE: ONCE TO COUNT RATINGS PER USER, AND AGAIN TO
000900*          COPY FORWARD ONLY THE ROWS OF USERS WHO MET THE
001000*          THRESHOLD.  INPUT ROW ORDER IS PRESERVED.
001100*
001200* MAINTENENCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 1994-12-01 D. OKAFOR     CR-2048 CREATED FOR RATINGS CLEANUP JOB
001600* 1996-06-14 R. HALVORSEN  CR-2298 ADDED PARM-CARD THRESHOLD
001700*                                 OPTION, DEFAULT IS 30
001800* 1997-03-19 R. HALVORSEN  CR-2402 ABORT RUN IF THRESHOLD ON
001900*                                 PARM CARD IS LESS THAN 1
002000* 1999-03-22 D. OKAFOR     CR-2611 RAISED USER TABLE LIMIT, SEE
002100*                                 COPYLIB-USRTBL MAINT LOG
002200* 1999-08-30 R. HALVORSEN  CR-2647 Y2K REVIEW -- NO 2-DIGIT YEAR
002300*                                 FIELDS IN THIS PROGRAM, NO
002400*                                 CHANGE REQUIRED
002410* 2001-09-18 T. MERCADO     CR-2812 CONFIRMED DEFAULT THRESHOLD
002420*                                 OF 30 HOLDS WHEN PARM CARD IS
002430*                                 MISSING OR BLANK, NO CHANGE
002440*                                 REQUIRED, SEE 1100-READ-PARM-CARD
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  USRFILTR.
002800 AUTHOR. D. OKAFOR.
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN. 1994-12-01.
003100 DATE-COMPILED.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900*---------------------------------------------------------------*
004000 OBJECT-COMPUTER. IBM-3081.
004100*---------------------------------------------------------------*
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT RATINGS-IN ASSIGN TO RATNGIN
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS RATNGIN-STATUS.
005100*
005200     SELECT RATINGS-FILTER-OUT ASSIGN TO RATNGOUT
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS RATNGOUT-STATUS.
005500*
005600     SELECT OPTIONAL PARM-CARD-FILE ASSIGN TO PARMIN
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS  IS PARMIN-STATUS.
005900*===============================================================*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  RATINGS-IN
006350     RECORDING MODE F.
006400 COPY RATGREC.
006500*---------------------------------------------------------------*
006600 FD  RATINGS-FILTER-OUT
006650     RECORDING MODE F.
006700 01  RATING-OUT-REC              PIC X(40).
006800*---------------------------------------------------------------*
006900 FD  PARM-CARD-FILE
006950     RECORDING MODE F.
007000 01  PARM-CARD.
007100     05  PARM-THRESHOLD          PIC 9(07).
007200     05  FILLER                  PIC X(73).
007300 01  PARM-CARD-EDIT REDEFINES PARM-CARD.
007400     05  PARM-THRESHOLD-EDIT     PIC X(07).
007500     05  FILLER                  PIC X(73).
007600*===============================================================*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-MISC-FIELDS.
008000     05  RATNGIN-STATUS          PIC X(02).
008100         88  RATNGIN-OK                    VALUE '00'.
008200         88  RATNGIN-EOF                   VALUE '10'.
008300     05  RATNGOUT-STATUS         PIC X(02).
008400         88  RATNGOUT-OK                   VALUE '00'.
008500     05  PARMIN-STATUS           PIC X(02).
008600         88  PARMIN-OK                     VALUE '00'.
008700         88  PARMIN-NOT-FOUND              VALUE '35'.
008800     05  WS-END-OF-FILE-SW       PIC X(01) VALUE 'N'.
008900         88  WS-END-OF-FILE                VALUE 'Y'.
009000     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
009100         88  WS-USER-FOUND                 VALUE 'Y'.
009200*---------------------------------------------------------------*
009300 77  WS-ROWS-READ                PIC 9(07) USAGE IS COMP
009400                                 VALUE 0.
009500 77  WS-ROWS-KEPT                PIC 9(07) USAGE IS COMP
009600                                 VALUE 0.
009700 77  WS-USERS-KEPT               PIC 9(07) USAGE IS COMP
009800                                 VALUE 0.
009900 77  WS-SAVE-INDEX               PIC 9(05) USAGE IS COMP
010000                                 VALUE 0.
010200*---------------------------------------------------------------*
010300 77  WS-THRESHOLD                PIC 9(07) USAGE IS COMP
010400                                 VALUE 30.
010800*===============================================================*
010900 COPY USRTBL.
011000*===============================================================*
011100 PROCEDURE DIVISION.
011200*---------------------------------------------------------------*
011300 0000-MAIN-PROCESSING.
011400*---------------------------------------------------------------*
011500     PERFORM 1000-OPEN-COUNT-PASS-FILES.
011600     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.
011700     PERFORM 8000-READ-RATINGS-IN.
011800     PERFORM 2000-COUNT-PASS
011900         UNTIL WS-END-OF-FILE.
012000     CLOSE RATINGS-IN.
012100     PERFORM 3000-MARK-KEPT-USERS
012200         VARYING USRT-TABLE-INDEX FROM 1 BY 1
012300         UNTIL USRT-TABLE-INDEX > USRT-TABLE-SIZE.
012400     PERFORM 4000-OPEN-FILTER-PASS-FILES.
012500     MOVE 'N'                    TO WS-END-OF-FILE-SW.
012600     PERFORM 8000-READ-RATINGS-IN.
012700     PERFORM 4100-FILTER-PASS
012800         UNTIL WS-END-OF-FILE.
012900     CLOSE RATINGS-IN.
013000     CLOSE RATINGS-FILTER-OUT.
013100     PERFORM 5000-DISPLAY-CONTROL-TOTALS.
013200     GOBACK.
013300*---------------------------------------------------------------*
013400 1000-OPEN-COUNT-PASS-FILES.
013500*---------------------------------------------------------------*
013600     OPEN INPUT RATINGS-IN.
013700     IF NOT RATNGIN-OK
013800         DISPLAY 'USRFILTR: RATINGS-IN OPEN FAILED, STATUS ',
013900             RATNGIN-STATUS
014000         GO TO 9900-ABEND-BAD-OPEN.
014100     MOVE ZERO                   TO USRT-TABLE-SIZE.
014200*---------------------------------------------------------------*
014300 1100-READ-PARM-CARD.
014400*---------------------------------------------------------------*
014500     OPEN INPUT PARM-CARD-FILE.
014510     IF NOT PARMIN-OK
014520         GO TO 1100-CHECK-THRESHOLD.
014600     READ PARM-CARD-FILE
014700         AT END
014800             CONTINUE
014900         NOT AT END
015000             IF PARM-THRESHOLD-EDIT IS NUMERIC
015100                 MOVE PARM-THRESHOLD  TO WS-THRESHOLD
015200             END-IF
015300     END-READ.
015400     CLOSE PARM-CARD-FILE.
015450*---------------------------------------------------------------*
015460 1100-CHECK-THRESHOLD.
015470*---------------------------------------------------------------*
015500     IF WS-THRESHOLD < 1
015600         PERFORM 9900-ABEND-BAD-THRESHOLD.
015700*---------------------------------------------------------------*
015750 1100-EXIT.
015780     EXIT.
015900*---------------------------------------------------------------*
016000 2000-COUNT-PASS.
016100*---------------------------------------------------------------*
016200     ADD 1                       TO WS-ROWS-READ.
016300     MOVE 'N'                    TO WS-USER-FOUND-SW.
016400     PERFORM 2100-SEARCH-USER-TABLE
016500         VARYING USRT-TABLE-INDEX FROM 1 BY 1
016600         UNTIL USRT-TABLE-INDEX > USRT-TABLE-SIZE
016700            OR WS-USER-FOUND.
016800     IF WS-USER-FOUND
016900         PERFORM 2300-BUMP-USER-COUNT
017000     ELSE
017100         PERFORM 2200-ADD-NEW-USER.
017200     PERFORM 8000-READ-RATINGS-IN.
017300*---------------------------------------------------------------*
017400 2100-SEARCH-USER-TABLE.
017500*---------------------------------------------------------------*
017600     IF TBL-USRT-USER-ID (USRT-TABLE-INDEX) = RATG-USER-ID
017700         SET WS-USER-FOUND         TO TRUE
017800         MOVE USRT-TABLE-INDEX     TO WS-SAVE-INDEX.
017900*---------------------------------------------------------------*
018000 2200-ADD-NEW-USER.
018100*---------------------------------------------------------------*
018200     ADD 1                       TO USRT-TABLE-SIZE.
018300     MOVE RATG-USER-ID           TO
018400         TBL-USRT-USER-ID (USRT-TABLE-SIZE).
018500     MOVE 1                      TO
018600         TBL-USRT-RATING-COUNT (USRT-TABLE-SIZE).
018700     SET TBL-USRT-DROPPED (USRT-TABLE-SIZE) TO TRUE.
018800*---------------------------------------------------------------*
018900 2300-BUMP-USER-COUNT.
019000*---------------------------------------------------------------*
019100     ADD 1                       TO
019200         TBL-USRT-RATING-COUNT (WS-SAVE-INDEX).
019300*---------------------------------------------------------------*
019400 3000-MARK-KEPT-USERS.
019500*---------------------------------------------------------------*
019600     IF TBL-USRT-RATING-COUNT (USRT-TABLE-INDEX) >= WS-THRESHOLD
019700         SET TBL-USRT-KEPT (USRT-TABLE-INDEX) TO TRUE
019800         ADD 1                   TO WS-USERS-KEPT.
020000*---------------------------------------------------------------*
020100 4000-OPEN-FILTER-PASS-FILES.
020200*---------------------------------------------------------------*
020300     OPEN INPUT RATINGS-IN.
020400     IF NOT RATNGIN-OK
020500         DISPLAY 'USRFILTR: RATINGS-IN RE-OPEN FAILED, STATUS ',
020600             RATNGIN-STATUS
020700         GO TO 9900-ABEND-BAD-OPEN.
020800     OPEN OUTPUT RATINGS-FILTER-OUT.
020900     IF NOT RATNGOUT-OK
021000         DISPLAY 'USRFILTR: RATINGS-FILTER-OUT OPEN FAILED, ',
021100             'STATUS ', RATNGOUT-STATUS
021200         GO TO 9900-ABEND-BAD-OPEN.
021300*---------------------------------------------------------------*
021400 4100-FILTER-PASS.
021500*---------------------------------------------------------------*
021600     MOVE 'N'                    TO WS-USER-FOUND-SW.
021700     PERFORM 2100-SEARCH-USER-TABLE
021800         VARYING USRT-TABLE-INDEX FROM 1 BY 1
021900         UNTIL USRT-TABLE-INDEX > USRT-TABLE-SIZE
022000            OR WS-USER-FOUND.
022100     IF WS-USER-FOUND AND TBL-USRT-KEPT (WS-SAVE-INDEX)
022200         MOVE RATING-REC         TO RATING-OUT-REC
022300         WRITE RATING-OUT-REC
022400         ADD 1                   TO WS-ROWS-KEPT.
022500     PERFORM 8000-READ-RATINGS-IN.
022600*---------------------------------------------------------------*
022700 5000-DISPLAY-CONTROL-TOTALS.
022800*---------------------------------------------------------------*
022900     DISPLAY 'TOTAL ROWS: ' WS-ROWS-READ '; ROWS KEPT: '
023000         WS-ROWS-KEPT '; USERS KEPT: ' WS-USERS-KEPT '.'.
023100*---------------------------------------------------------------*
023200 8000-READ-RATINGS-IN.
023300*---------------------------------------------------------------*
023400     READ RATINGS-IN
023500         AT END
023600             SET WS-END-OF-FILE  TO TRUE.
023700*---------------------------------------------------------------*
023800 9900-ABEND-BAD-OPEN.
023900*---------------------------------------------------------------*
024000     DISPLAY 'USRFILTR: RUN ABORTED, FILE OPEN ERROR'.
024100     MOVE 16                     TO RETURN-CODE.
024200     STOP RUN.
024300*---------------------------------------------------------------*
024400 9900-ABEND-BAD-THRESHOLD.
024500*---------------------------------------------------------------*
024600     DISPLAY 'USRFILTR: RUN ABORTED, THRESHOLD ON PARM CARD ',
024700         'MUST BE 1 OR GREATER'.
024800     MOVE 16                     TO RETURN-CODE.
024900     STOP RUN.
