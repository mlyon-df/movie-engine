000100*===============================================================*
000200* PROGRAM NAME:    GENRFLAG
000300* ORIGINAL AUTHOR: D. OKAFOR
000400*
000500* PURPOSE: READS THE MOVIES FILE AND EXPANDS THE PIPE-SEPARATED
000600*          GENRE LIST ON EACH MOVIE INTO A FIXED SET OF 19 ONE-
000700*          DIGIT GENRE FLAGS, ONE RECORD PER MOVIE, IN THE SAME
000800*          ORDER THE MOVIES WERE READ.  A GENRE TOKEN OF
000900*          "(NO GENRES LISTED)", IN ANY MIX OF UPPER AND LOWER
001000*          CASE, OVERRIDES ANY OTHER TOKENS ON THE SAME RECORD.
001100*
001200* MAINTENENCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 1994-12-05 D. OKAFOR     CR-2047 CREATED FOR RATINGS CLEANUP JOB
001600* 1994-12-19 D. OKAFOR     CR-2047 ADDED NO-GENRES-LISTED FLAG,
001700*                                 SEE COPYLIB-MOVOH MAINT LOG
001800* 1995-01-17 D. OKAFOR     CR-2063 ADDED PARM-CARD SORT-GENRES
001900*                                 OPTION, MATCHES AGAINST THE
002000*                                 ALPHABETICAL NAME TABLE INSTEAD
002100*                                 OF THE STANDARD ONE
002200* 1999-08-30 R. HALVORSEN  CR-2647 Y2K REVIEW -- NO 2-DIGIT YEAR
002300*                                 FIELDS IN THIS PROGRAM, NO
002400*                                 CHANGE REQUIRED
002410* 2002-11-07 T. MERCADO     CR-2874 STANDARD/ALPHA GENRE NAME
002420*                                 TABLES RESTATED IN MIXED CASE,
002430*                                 SEE COPYLIB-GENRTBL MAINT LOG --
002440*                                 MATCH AGAINST TRIMMED TOKEN,
002450*                                 UPPERCASE COPY RESERVED FOR THE
002460*                                 NO-GENRES-LISTED CHECK ONLY
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  GENRFLAG.
002800 AUTHOR. D. OKAFOR.
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN. 1994-12-05.
003100 DATE-COMPILED.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900*---------------------------------------------------------------*
004000 OBJECT-COMPUTER. IBM-3081.
004100*---------------------------------------------------------------*
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT MOVIES-IN ASSIGN TO MOVIEIN
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS MOVIEIN-STATUS.
005100*
005200     SELECT MOVIES-ONEHOT-OUT ASSIGN TO MOVIEOUT
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS MOVIEOUT-STATUS.
005500*
005600     SELECT OPTIONAL PARM-CARD-FILE ASSIGN TO PARMIN
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS  IS PARMIN-STATUS.
005900*===============================================================*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  MOVIES-IN
006350     RECORDING MODE F.
006400 COPY MOVREC.
006500*---------------------------------------------------------------*
006600 FD  MOVIES-ONEHOT-OUT
006650     RECORDING MODE F.
006700 01  MOVIE-OUT-REC               PIC X(98).
006800*---------------------------------------------------------------*
006900 FD  PARM-CARD-FILE
006950     RECORDING MODE F.
007000 01  PARM-CARD.
007100     05  PARM-SORT-GENRES-SW     PIC X(01).
007200     05  FILLER                  PIC X(79).
007300*===============================================================*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  WS-SWITCHES-MISC-FIELDS.
007700     05  MOVIEIN-STATUS          PIC X(02).
007800         88  MOVIEIN-OK                    VALUE '00'.
007900         88  MOVIEIN-EOF                   VALUE '10'.
008000     05  MOVIEOUT-STATUS         PIC X(02).
008100         88  MOVIEOUT-OK                   VALUE '00'.
008200     05  PARMIN-STATUS           PIC X(02).
008300         88  PARMIN-OK                     VALUE '00'.
008400         88  PARMIN-NOT-FOUND              VALUE '35'.
008500     05  WS-END-OF-FILE-SW       PIC X(01) VALUE 'N'.
008600         88  WS-END-OF-FILE                VALUE 'Y'.
008700     05  WS-SORT-GENRES-SW       PIC X(01) VALUE 'N'.
008800         88  WS-SORT-GENRES                VALUE 'Y'.
008900     05  WS-PLACEHOLDER-SW       PIC X(01) VALUE 'N'.
009000         88  WS-PLACEHOLDER-SEEN           VALUE 'Y'.
009100     05  WS-MATCH-FOUND-SW       PIC X(01) VALUE 'N'.
009200         88  WS-MATCH-FOUND                VALUE 'Y'.
009300*---------------------------------------------------------------*
009400 77  WS-MOVIES-READ              PIC 9(07) USAGE IS COMP
009500                                 VALUE 0.
009600 77  WS-MOVIES-WRITTEN           PIC 9(07) USAGE IS COMP
009700                                 VALUE 0.
009800 77  WS-TOKEN-COUNT              PIC 9(03) USAGE IS COMP
009900                                 VALUE 0.
010000 77  WS-TOKEN-INDEX              PIC 9(03) USAGE IS COMP
010100                                 VALUE 0.
010200 77  WS-GENRE-INDEX              PIC 9(03) USAGE IS COMP
010300                                 VALUE 0.
010400 77  WS-TOKEN-CHAR-POS           PIC 9(03) USAGE IS COMP
010500                                 VALUE 0.
010600 77  WS-TOKEN-FIRST-POS          PIC 9(03) USAGE IS COMP
010700                                 VALUE 0.
010800 77  WS-TOKEN-LAST-POS           PIC 9(03) USAGE IS COMP
010900                                 VALUE 0.
011000 77  WS-TOKEN-LEN                PIC 9(03) USAGE IS COMP
011100                                 VALUE 0.
011300*---------------------------------------------------------------*
011400 01  WS-ALPHABET-AREAS.
011500     05  WS-LOWER-ALPHABET       PIC X(26)
011600             VALUE 'abcdefghijklmnopqrstuvwxyz'.
011700     05  WS-UPPER-ALPHABET       PIC X(26)
011800             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011900*---------------------------------------------------------------*
012000 01  WS-GENRE-TOKEN-TABLE.
012100     05  WS-GENRE-TOKEN-RAW OCCURS 19 TIMES PIC X(19)
012200             VALUE SPACE.
012300 01  WS-GENRE-TRIMMED-TABLE.
012400     05  WS-GENRE-TOKEN-TRIM OCCURS 19 TIMES PIC X(19)
012500             VALUE SPACE.
012600 01  WS-GENRE-UPPER-TABLE.
012700     05  WS-GENRE-TOKEN-UPPER OCCURS 19 TIMES PIC X(19)
012800             VALUE SPACE.
012900*---------------------------------------------------------------*
013000 01  WS-TOKEN-WORK                   PIC X(19) VALUE SPACE.
013100 01  WS-TOKEN-WORK-CHARS REDEFINES WS-TOKEN-WORK.
013200     05  WS-TOKEN-WORK-CHAR OCCURS 19 TIMES PIC X(01).
013300*===============================================================*
013400 COPY MOVOH.
013500*---------------------------------------------------------------*
013600 COPY GENRTBL.
013700*===============================================================*
013800 PROCEDURE DIVISION.
013900*---------------------------------------------------------------*
014000 0000-MAIN-PROCESSING.
014100*---------------------------------------------------------------*
014200     PERFORM 1000-OPEN-FILES.
014300     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.
014400     PERFORM 8000-READ-MOVIES-IN.
014500     PERFORM 2000-PROCESS-MOVIE-RECORD
014600         UNTIL WS-END-OF-FILE.
014700     PERFORM 5000-DISPLAY-CONTROL-TOTALS.
014800     CLOSE MOVIES-IN.
014900     CLOSE MOVIES-ONEHOT-OUT.
015000     GOBACK.
015100*---------------------------------------------------------------*
015200 1000-OPEN-FILES.
015300*---------------------------------------------------------------*
015400     OPEN INPUT  MOVIES-IN.
015500     IF NOT MOVIEIN-OK
015600         DISPLAY 'GENRFLAG: MOVIES-IN OPEN FAILED, STATUS ',
015700             MOVIEIN-STATUS
015800         GO TO 9900-ABEND-BAD-OPEN.
015900     OPEN OUTPUT MOVIES-ONEHOT-OUT.
016000     IF NOT MOVIEOUT-OK
016100         DISPLAY 'GENRFLAG: MOVIES-ONEHOT-OUT OPEN FAILED, ',
016200             'STATUS ', MOVIEOUT-STATUS
016300         GO TO 9900-ABEND-BAD-OPEN.
016400*---------------------------------------------------------------*
016500 1100-READ-PARM-CARD.
016600*---------------------------------------------------------------*
016700     OPEN INPUT PARM-CARD-FILE.
016710     IF NOT PARMIN-OK
016720         GO TO 1100-EXIT.
016800     READ PARM-CARD-FILE
016900         AT END
017000             CONTINUE
017100         NOT AT END
017200             IF PARM-SORT-GENRES-SW = 'Y' OR
017300                     PARM-SORT-GENRES-SW = 'y'
017400                 SET WS-SORT-GENRES TO TRUE
017500             END-IF
017600     END-READ.
017700     CLOSE PARM-CARD-FILE.
017750*---------------------------------------------------------------*
017760 1100-EXIT.
017780     EXIT.
018000*---------------------------------------------------------------*
018100 2000-PROCESS-MOVIE-RECORD.
018200*---------------------------------------------------------------*
018300     ADD 1                       TO WS-MOVIES-READ.
018400     INITIALIZE MOH-GENRE-FLAGS.
018500     MOVE 'N'                    TO WS-PLACEHOLDER-SW.
018600     PERFORM 2100-SPLIT-GENRE-STRING.
018700     PERFORM 2150-TRIM-ONE-TOKEN
018800         VARYING WS-TOKEN-INDEX FROM 1 BY 1
018900         UNTIL WS-TOKEN-INDEX > WS-TOKEN-COUNT.
019000     PERFORM 2200-CHECK-PLACEHOLDER
019100         VARYING WS-TOKEN-INDEX FROM 1 BY 1
019200         UNTIL WS-TOKEN-INDEX > WS-TOKEN-COUNT
019300            OR WS-PLACEHOLDER-SEEN.
019400     IF WS-PLACEHOLDER-SEEN
019410         IF WS-SORT-GENRES
019420             MOVE 1              TO MOH-GENRE-FLAG (1)
019430         ELSE
019440             MOVE 1              TO GF-NOGENRE
019450         END-IF
019460     ELSE
019600         PERFORM 2300-SET-GENRE-FLAGS
019700             VARYING WS-TOKEN-INDEX FROM 1 BY 1
019800             UNTIL WS-TOKEN-INDEX > WS-TOKEN-COUNT
019810     END-IF.
019900     PERFORM 2400-WRITE-ONEHOT-RECORD.
020000     PERFORM 8000-READ-MOVIES-IN.
020100*---------------------------------------------------------------*
020200 2100-SPLIT-GENRE-STRING.
020300*---------------------------------------------------------------*
020400     MOVE SPACE                  TO WS-GENRE-TOKEN-TABLE.
020500     MOVE 0                      TO WS-TOKEN-COUNT.
020600     UNSTRING MOVR-GENRES DELIMITED BY '|'
020700         INTO WS-GENRE-TOKEN-RAW (01), WS-GENRE-TOKEN-RAW (02),
020800              WS-GENRE-TOKEN-RAW (03), WS-GENRE-TOKEN-RAW (04),
020900              WS-GENRE-TOKEN-RAW (05), WS-GENRE-TOKEN-RAW (06),
021000              WS-GENRE-TOKEN-RAW (07), WS-GENRE-TOKEN-RAW (08),
021100              WS-GENRE-TOKEN-RAW (09), WS-GENRE-TOKEN-RAW (10),
021200              WS-GENRE-TOKEN-RAW (11), WS-GENRE-TOKEN-RAW (12),
021300              WS-GENRE-TOKEN-RAW (13), WS-GENRE-TOKEN-RAW (14),
021400              WS-GENRE-TOKEN-RAW (15), WS-GENRE-TOKEN-RAW (16),
021500              WS-GENRE-TOKEN-RAW (17), WS-GENRE-TOKEN-RAW (18),
021600              WS-GENRE-TOKEN-RAW (19)
021700         TALLYING IN WS-TOKEN-COUNT.
021800*---------------------------------------------------------------*
021900 2150-TRIM-ONE-TOKEN.
022000*---------------------------------------------------------------*
022100     MOVE WS-GENRE-TOKEN-RAW (WS-TOKEN-INDEX) TO WS-TOKEN-WORK.
022200     MOVE 0                      TO WS-TOKEN-FIRST-POS.
022300     MOVE 0                      TO WS-TOKEN-LAST-POS.
022400     PERFORM 2152-FIND-FIRST-NONSPACE
022500         VARYING WS-TOKEN-CHAR-POS FROM 1 BY 1
022600         UNTIL WS-TOKEN-CHAR-POS > 19
022700            OR WS-TOKEN-FIRST-POS > 0.
022800     IF WS-TOKEN-FIRST-POS = 0
022900         MOVE SPACE              TO
023000             WS-GENRE-TOKEN-TRIM (WS-TOKEN-INDEX)
023100     ELSE
023200         PERFORM 2154-FIND-LAST-NONSPACE
023300             VARYING WS-TOKEN-CHAR-POS FROM 19 BY -1
023400             UNTIL WS-TOKEN-CHAR-POS < 1
023500                OR WS-TOKEN-LAST-POS > 0
023600         COMPUTE WS-TOKEN-LEN =
023700             WS-TOKEN-LAST-POS - WS-TOKEN-FIRST-POS + 1
023800         MOVE SPACE              TO
023900             WS-GENRE-TOKEN-TRIM (WS-TOKEN-INDEX)
024000         MOVE WS-TOKEN-WORK (WS-TOKEN-FIRST-POS : WS-TOKEN-LEN)
024100             TO WS-GENRE-TOKEN-TRIM (WS-TOKEN-INDEX)
024200                 (1 : WS-TOKEN-LEN).
024300*---------------------------------------------------------------*
024400 2152-FIND-FIRST-NONSPACE.
024500*---------------------------------------------------------------*
024600     IF WS-TOKEN-WORK-CHAR (WS-TOKEN-CHAR-POS) NOT = SPACE
024700         MOVE WS-TOKEN-CHAR-POS  TO WS-TOKEN-FIRST-POS.
024800*---------------------------------------------------------------*
024900 2154-FIND-LAST-NONSPACE.
025000*---------------------------------------------------------------*
025100     IF WS-TOKEN-WORK-CHAR (WS-TOKEN-CHAR-POS) NOT = SPACE
025200         MOVE WS-TOKEN-CHAR-POS  TO WS-TOKEN-LAST-POS.
025300*---------------------------------------------------------------*
025400 2200-CHECK-PLACEHOLDER.
025500*---------------------------------------------------------------*
025600     MOVE WS-GENRE-TOKEN-TRIM (WS-TOKEN-INDEX) TO
025700         WS-GENRE-TOKEN-UPPER (WS-TOKEN-INDEX).
025800     INSPECT WS-GENRE-TOKEN-UPPER (WS-TOKEN-INDEX)
025900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
026000     IF WS-GENRE-TOKEN-UPPER (WS-TOKEN-INDEX) =
026100             '(NO GENRES LISTED)'
026200         SET WS-PLACEHOLDER-SEEN TO TRUE.
026300*---------------------------------------------------------------*
026400 2300-SET-GENRE-FLAGS.
026500*---------------------------------------------------------------*
026600     MOVE 'N'                    TO WS-MATCH-FOUND-SW.
026700     IF WS-SORT-GENRES
026800         PERFORM 2310-SEARCH-ALPHA-TABLE
026900             VARYING WS-GENRE-INDEX FROM 1 BY 1
027000             UNTIL WS-GENRE-INDEX > 19
027100                OR WS-MATCH-FOUND
027200     ELSE
027300         PERFORM 2320-SEARCH-STD-TABLE
027400             VARYING WS-GENRE-INDEX FROM 1 BY 1
027500             UNTIL WS-GENRE-INDEX > 19
027600                OR WS-MATCH-FOUND.
027700*---------------------------------------------------------------*
027800 2310-SEARCH-ALPHA-TABLE.
027900*---------------------------------------------------------------*
028000     IF GNAL-NAME (WS-GENRE-INDEX) =
028100             WS-GENRE-TOKEN-TRIM (WS-TOKEN-INDEX)
028200         SET WS-MATCH-FOUND      TO TRUE
028400         MOVE 1 TO MOH-GENRE-FLAG (WS-GENRE-INDEX).
028500*---------------------------------------------------------------*
028600 2320-SEARCH-STD-TABLE.
028700*---------------------------------------------------------------*
028800     IF GNST-NAME (WS-GENRE-INDEX) =
028900             WS-GENRE-TOKEN-TRIM (WS-TOKEN-INDEX)
029000         SET WS-MATCH-FOUND      TO TRUE
029100         MOVE 1 TO MOH-GENRE-FLAG (WS-GENRE-INDEX).
029200*---------------------------------------------------------------*
029300 2400-WRITE-ONEHOT-RECORD.
029400*---------------------------------------------------------------*
029500     MOVE SPACE                  TO MOVIE-OUT-REC.
029600     MOVE MOVR-MOVIE-ID          TO MOH-MOVIE-ID.
029700     MOVE MOVR-TITLE             TO MOH-TITLE.
029800     MOVE MOVIE-OH-REC           TO MOVIE-OUT-REC.
029900     WRITE MOVIE-OUT-REC.
030000     ADD 1                       TO WS-MOVIES-WRITTEN.
030100*---------------------------------------------------------------*
030110 5000-DISPLAY-CONTROL-TOTALS.
030120*---------------------------------------------------------------*
030130     DISPLAY 'WROTE ' WS-MOVIES-WRITTEN ' ROWS.'.
030140*---------------------------------------------------------------*
030150 8000-READ-MOVIES-IN.
030160*---------------------------------------------------------------*
030300     READ MOVIES-IN
030400         AT END
030500             SET WS-END-OF-FILE  TO TRUE.
030600*---------------------------------------------------------------*
030700 9900-ABEND-BAD-OPEN.
030800*---------------------------------------------------------------*
030900     DISPLAY 'GENRFLAG: RUN ABORTED, FILE OPEN ERROR'.
031000     MOVE 16                     TO RETURN-CODE.
031100     STOP RUN.
