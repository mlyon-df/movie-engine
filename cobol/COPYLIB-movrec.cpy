000100*---------------------------------------------------------------*
000200* COPYLIB-MOVREC
000300* MOVIE-RECORD -- ONE MOVIE TITLE AND ITS PIPE-SEPARATED GENRE
000400* LIST, ONE LINE OF THE MOVIES BATCH FILE.  FIXED-WIDTH
000500* POSITIONAL LAYOUT -- NO DELIMITERS, NO HEADER LINE.  RECORD
000600* LENGTH IS 199 CHARACTERS.
000700*---------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR            REQUEST     DESCRIPTION
001000* ---------- ----------------- ----------- ---------------------
001100* 1994-11-28 D. OKAFOR         CR-2047     ORIGINAL LAYOUT
001110* 2002-11-07 T. MERCADO        CR-2874     WIDENED FILLER PAD TO
001120*                                          X(10), WAS X(04), TO
001130*                                          MATCH CURRENT RECORD
001140*                                          LENGTH STANDARD
001200*---------------------------------------------------------------*
001300 01  MOVIE-REC.
001400     05  MOVR-MOVIE-ID           PIC 9(09).
001500     05  MOVR-TITLE              PIC X(60).
001600     05  MOVR-GENRES             PIC X(120).
001700     05  MOVR-GENRES-CHARS REDEFINES MOVR-GENRES.
001800         10  MOVR-GENRES-CHAR OCCURS 120 TIMES
001900                 PIC X(01).
002000     05  FILLER                  PIC X(10).
