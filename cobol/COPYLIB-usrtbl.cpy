000100*---------------------------------------------------------------*
000200* COPYLIB-USRTBL
000300* USRFILTR WORKING TABLE -- ONE ENTRY PER DISTINCT USER-ID SEEN
000400* IN PASS 1, HOLDING ITS RATING COUNT AND A KEPT/DROPPED FLAG
000500* SET BY 3000-MARK-KEPT-USERS.  HELD ENTIRELY IN MEMORY FOR THE
000600* DURATION OF THE RUN -- NO FILE BACKS THIS TABLE.
000700*---------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR            REQUEST     DESCRIPTION
001000* ---------- ----------------- ----------- ---------------------
001100* 1999-03-22 D. OKAFOR         CR-2611     ORIGINAL TABLE
001110* 2001-09-18 T. MERCADO        CR-2812     ADDED TBL-USRT-USER-ID-X
001120*                                          REDEFINE FOR DISPLAY-
001130*                                          FORMAT COMPARES IN
001140*                                          2100-SEARCH-USER-TABLE
001200*---------------------------------------------------------------*
001300 77  USRT-TABLE-SIZE             PIC 9(05) USAGE IS COMP.
001400 77  USRT-TABLE-INDEX            PIC 9(05) USAGE IS COMP.
001500 01  USRT-USER-TABLE.
001600     05  TBL-USRT-ENTRY OCCURS 1 TO 30000 TIMES
001700             DEPENDING ON USRT-TABLE-SIZE.
001800         10  TBL-USRT-USER-ID        PIC 9(09).
001810         10  TBL-USRT-USER-ID-X REDEFINES TBL-USRT-USER-ID
001820                                     PIC X(09).
001900         10  TBL-USRT-RATING-COUNT   PIC 9(07) USAGE IS COMP.
002000         10  TBL-USRT-KEPT-SW        PIC X(01).
002100             88  TBL-USRT-KEPT               VALUE 'Y'.
002200             88  TBL-USRT-DROPPED             VALUE 'N'.
