000100*---------------------------------------------------------------*
000200* COPYLIB-GENRTBL
000300* FIXED 19-ENTRY GENRE NAME TABLE USED BY GENRFLAG TO MATCH
000400* PARSED GENRE TOKENS AGAINST.  GENRE-NAME-STD CARRIES THE
000500* PREDEFINED OUTPUT ORDER (MATCHES THE FLAG ORDER IN
000600* COPYLIB-MOVOH).  GENRE-NAME-ALPHA CARRIES THE SAME 19 NAMES
000700* IN ALPHABETICAL ORDER FOR THE OPTIONAL SORT-GENRES RUN MODE --
000800* WHEN THAT MODE IS ON, THE FLAG IS WRITTEN AT THE ALPHABETICAL
000900* TABLE'S OWN SUBSCRIPT, NOT THE STANDARD ONE, SO THE NINETEEN
000901* COLUMNS COME OUT IN A DIFFERENT PHYSICAL ORDER ON THE RECORD.
001000*---------------------------------------------------------------*
001100* MAINTENANCE LOG
001200* DATE       AUTHOR            REQUEST     DESCRIPTION
001300* ---------- ----------------- ----------- ---------------------
001400* 1994-12-05 D. OKAFOR         CR-2047     ORIGINAL TABLE
001500* 1995-01-17 D. OKAFOR         CR-2063     ADDED ALPHABETICAL
001600*                                          TABLE FOR SORT-GENRES
001700*                                          RUN OPTION
001710* 2002-11-07 T. MERCADO        CR-2874     RESTATED GNST-NAME AND
001720*                                          GNAL-NAME VALUES IN
001730*                                          MIXED CASE -- GENRFLAG
001740*                                          WAS FOLDING ALL TOKENS
001750*                                          TO UPPER CASE BEFORE
001760*                                          THE MATCH, A TOKEN OF
001770*                                          "action" WAS WRONGLY
001780*                                          FLAGGED AS A MATCH
001810* 2003-06-02 T. MERCADO        CR-2915     DROPPED GNAL-OUT-POSN --
001820*                                          SORT-GENRES RUN WAS
001830*                                          WRITING EVERY FLAG BACK
001840*                                          AT ITS STANDARD-TABLE
001850*                                          POSITION, SO THE RUN
001860*                                          OPTION NEVER CHANGED
001870*                                          THE OUTPUT.  GENRFLAG
001880*                                          NOW SETS THE FLAG AT
001890*                                          THE ALPHA TABLE'S OWN
001895*                                          SUBSCRIPT INSTEAD
001897*---------------------------------------------------------------*
001900 01  GENRE-NAME-TABLE-STD.
002000     05  GNST-ENTRY OCCURS 19 TIMES.
002100         10  GNST-NAME           PIC X(19) VALUE SPACE.
002200     05  FILLER REDEFINES GNST-ENTRY.
002300         10  FILLER              PIC X(19) VALUE 'Action'.
002400         10  FILLER              PIC X(19) VALUE 'Adventure'.
002500         10  FILLER              PIC X(19) VALUE 'Animation'.
002600         10  FILLER              PIC X(19) VALUE 'Children'.
002700         10  FILLER              PIC X(19) VALUE 'Comedy'.
002800         10  FILLER              PIC X(19) VALUE 'Crime'.
002900         10  FILLER              PIC X(19) VALUE 'Documentary'.
003000         10  FILLER              PIC X(19) VALUE 'Drama'.
003100         10  FILLER              PIC X(19) VALUE 'Fantasy'.
003200         10  FILLER              PIC X(19) VALUE 'Film-Noir'.
003300         10  FILLER              PIC X(19) VALUE 'Horror'.
003400         10  FILLER              PIC X(19) VALUE 'Musical'.
003500         10  FILLER              PIC X(19) VALUE 'Mystery'.
003600         10  FILLER              PIC X(19) VALUE 'Romance'.
003700         10  FILLER              PIC X(19) VALUE 'Sci-Fi'.
003800         10  FILLER              PIC X(19) VALUE 'Thriller'.
003900         10  FILLER              PIC X(19) VALUE 'War'.
004000         10  FILLER              PIC X(19) VALUE 'Western'.
004100         10  FILLER              PIC X(19)
004200                 VALUE '(no genres listed)'.
004300*---------------------------------------------------------------*
004400 01  GENRE-NAME-TABLE-ALPHA.
004500     05  GNAL-ENTRY OCCURS 19 TIMES.
004600         10  GNAL-NAME           PIC X(19) VALUE SPACE.
004800     05  FILLER REDEFINES GNAL-ENTRY.
004900         10  FILLER              PIC X(19)
005000                 VALUE '(no genres listed)'.
005200         10  FILLER              PIC X(19) VALUE 'Action'.
005400         10  FILLER              PIC X(19) VALUE 'Adventure'.
005600         10  FILLER              PIC X(19) VALUE 'Animation'.
005800         10  FILLER              PIC X(19) VALUE 'Children'.
006000         10  FILLER              PIC X(19) VALUE 'Comedy'.
006200         10  FILLER              PIC X(19) VALUE 'Crime'.
006400         10  FILLER              PIC X(19) VALUE 'Documentary'.
006600         10  FILLER              PIC X(19) VALUE 'Drama'.
006800         10  FILLER              PIC X(19) VALUE 'Fantasy'.
007000         10  FILLER              PIC X(19) VALUE 'Film-Noir'.
007200         10  FILLER              PIC X(19) VALUE 'Horror'.
007400         10  FILLER              PIC X(19) VALUE 'Musical'.
007600         10  FILLER              PIC X(19) VALUE 'Mystery'.
007800         10  FILLER              PIC X(19) VALUE 'Romance'.
008000         10  FILLER              PIC X(19) VALUE 'Sci-Fi'.
008200         10  FILLER              PIC X(19) VALUE 'Thriller'.
008400         10  FILLER              PIC X(19) VALUE 'War'.
008600         10  FILLER              PIC X(19) VALUE 'Western'.
