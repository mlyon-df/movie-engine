000100*---------------------------------------------------------------*
000200* COPYLIB-RATGREC
000300* RATING-RECORD -- ONE MOVIE RATING, ONE LINE OF THE RATINGS
000400* BATCH FILE.  SHARED BY DEDUPRAT (IN AND OUT) AND BY USRFILTR
000500* (IN AND OUT).  FIXED-WIDTH POSITIONAL LAYOUT -- NO DELIMITERS,
000600* NO HEADER LINE.  RECORD LENGTH IS 40 CHARACTERS.
000700*---------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR            REQUEST     DESCRIPTION
001000* ---------- ----------------- ----------- ---------------------
001100* 1986-02-11 R. HALVORSEN      CR-1102     ORIGINAL LAYOUT
001200* 1989-07-03 R. HALVORSEN      CR-1348     WIDENED TIMESTMP-RAW
001300*                                          TO X(10), WAS X(08)
001400* 1994-11-21 D. OKAFOR         CR-2041     ADDED RATING-DECML
001500*                                          SPLIT, WAS ONE FIELD
001510* 2001-04-02 T. MERCADO        CR-2812     Y2K FOLLOW-UP, CONFIRMED
001520*                                          RATG-TIMESTMP-RAW IS
001530*                                          EPOCH SECONDS, NOT A
001540*                                          2-DIGIT YEAR FIELD
001600*---------------------------------------------------------------*
001700 01  RATING-REC.
001800     05  RATG-USER-ID            PIC 9(09).
001900     05  RATG-MOVIE-ID           PIC 9(09).
002000     05  RATG-RATING.
002100         10  RATG-RATING-WHOLE   PIC 9(01).
002200         10  RATG-RATING-DECML   PIC 9(01).
002300     05  RATG-RATING-EDIT REDEFINES RATG-RATING
002400                                 PIC X(02).
002500     05  RATG-TIMESTMP-RAW       PIC X(10).
002600     05  RATG-TIMESTMP-NUM REDEFINES RATG-TIMESTMP-RAW
002700                                 PIC 9(10).
002800     05  FILLER                  PIC X(10).
