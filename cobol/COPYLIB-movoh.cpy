000100*---------------------------------------------------------------*
000200* COPYLIB-MOVOH
000300* MOVIE-ONEHOT-RECORD -- MOVIE-ID AND TITLE CARRIED THROUGH FROM
000400* MOVIE-REC, FOLLOWED BY NINETEEN 1/0 GENRE FLAGS.  WRITTEN BY
000500* GENRFLAG TO MOVIES-ONEHOT-OUT.  FIXED-WIDTH POSITIONAL LAYOUT.
000600* RECORD LENGTH IS 98 CHARACTERS.
000700*---------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR            REQUEST     DESCRIPTION
001000* ---------- ----------------- ----------- ---------------------
001100* 1994-12-05 D. OKAFOR         CR-2047     ORIGINAL LAYOUT
001200* 1994-12-19 D. OKAFOR         CR-2058     ADDED GF-NOGENRE FLAG
001300*                                          FOR THE PLACEHOLDER
001400*                                          GENRE STRING
001410* 2002-11-07 T. MERCADO        CR-2874     WIDENED FILLER PAD TO
001420*                                          X(10), WAS X(02), TO
001430*                                          MATCH CURRENT RECORD
001440*                                          LENGTH STANDARD
001500*---------------------------------------------------------------*
001600 01  MOVIE-OH-REC.
001700     05  MOH-MOVIE-ID            PIC 9(09).
001800     05  MOH-TITLE               PIC X(60).
001900     05  MOH-GENRE-FLAGS.
002000         10  GF-ACTION           PIC 9(01).
002100         10  GF-ADVENTURE        PIC 9(01).
002200         10  GF-ANIMATION        PIC 9(01).
002300         10  GF-CHILDREN         PIC 9(01).
002400         10  GF-COMEDY           PIC 9(01).
002500         10  GF-CRIME            PIC 9(01).
002600         10  GF-DOCUMENTARY      PIC 9(01).
002700         10  GF-DRAMA            PIC 9(01).
002800         10  GF-FANTASY          PIC 9(01).
002900         10  GF-FILM-NOIR        PIC 9(01).
003000         10  GF-HORROR           PIC 9(01).
003100         10  GF-MUSICAL          PIC 9(01).
003200         10  GF-MYSTERY          PIC 9(01).
003300         10  GF-ROMANCE          PIC 9(01).
003400         10  GF-SCI-FI           PIC 9(01).
003500         10  GF-THRILLER         PIC 9(01).
003600         10  GF-WAR              PIC 9(01).
003700         10  GF-WESTERN          PIC 9(01).
003800         10  GF-NOGENRE          PIC 9(01).
003900     05  MOH-GENRE-FLAGS-TBL REDEFINES MOH-GENRE-FLAGS.
004000         10  MOH-GENRE-FLAG OCCURS 19 TIMES PIC 9(01).
004100     05  FILLER                  PIC X(10).
