000100*---------------------------------------------------------------*
000200* COPYLIB-RATGTBL
000300* DEDUPRAT WORKING TABLE -- ONE ENTRY PER DISTINCT (USER-ID,
000400* MOVIE-ID) KEY SEEN SO FAR THIS RUN.  HELD ENTIRELY IN MEMORY,
000500* SEARCHED AND REPLACED BY 2100-SEARCH-KEY-TABLE / 2300-REPLACE
000600* -KEY-ENTRY IN CBL-DEDUPRAT.  NO FILE BACKS THIS TABLE.
000700*---------------------------------------------------------------*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR            REQUEST     DESCRIPTION
001000* ---------- ----------------- ----------- ---------------------
001100* 1999-03-09 D. OKAFOR         CR-2604     ORIGINAL TABLE, RAISED
001200*                                          FROM 9(04) TO 9(05)
001300*                                          MAX ENTRIES FOR Y2K
001400*                                          SIZED DATA SETS
001410* 2003-05-14 T. MERCADO        CR-2901     CONFIRMED TABLE-SIZE
001420*                                          LIMIT OF 50000 STILL
001430*                                          COVERS CURRENT RATINGS
001440*                                          VOLUME, NO CHANGE MADE
001500*---------------------------------------------------------------*
001600 77  RATG-TABLE-SIZE             PIC 9(05) USAGE IS COMP.
001700 77  RATG-TABLE-INDEX            PIC 9(05) USAGE IS COMP.
001800 77  RATG-TABLE-INDEX-2          PIC 9(05) USAGE IS COMP.
001900 01  RATG-KEY-TABLE.
002000     05  TBL-RATG-ENTRY OCCURS 1 TO 50000 TIMES
002100             DEPENDING ON RATG-TABLE-SIZE.
002300         10  TBL-RATG-KEY.
002400             15  TBL-RATG-USER-ID    PIC 9(09).
002500             15  TBL-RATG-MOVIE-ID   PIC 9(09).
002600         10  TBL-RATG-KEY-COMBINED REDEFINES TBL-RATG-KEY
002700                                     PIC 9(18).
002800         10  TBL-RATG-RATING-WHOLE   PIC 9(01).
002900         10  TBL-RATG-RATING-DECML   PIC 9(01).
003000         10  TBL-RATG-TIMESTMP       PIC 9(10) USAGE IS COMP.
